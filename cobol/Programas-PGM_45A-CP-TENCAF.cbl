000100      ***********************************************************         
000110      *    CP-TENCAF                                                      
000120      *    COPY DE TRABAJO - TABLA DE TENENCIAS POR CUENTA Y              
000130      *    RENGLON DE SALIDA DEL REPORTE DE TENENCIAS (PGMTENCAF)         
000140      *-----------------------------------------------------------        
000150      *    FECHA      PROGRAMADOR    DESCRIPCION                          
000160      *    ---------  -------------  ----------------------------         
000170      *    11/08/1988 J. MENDOZA     CREACION INICIAL DEL COPY     TK4501 
000180      *    03/02/1993 S. ROJAS       AUMENTA TABLA DE 50 A 200     TK5120 
000190      *                              ACTIVOS POR CUENTA                   
000200      *    14/09/1998 M. TORRES      AJUSTE Y2K - SIN IMPACTO EN   Y2K014 
000210      *                              ESTE COPY, SE DEJA CONSTANCIA        
000220      *    19/11/2001 J. MENDOZA     AGREGA TEN-STATUS PARA        TK6203 
000230      *                              PERMITIR BAJA Y REACTIVACION         
000240      *                              DE UN ACTIVO SIN PERDER EL           
000250      *                              ORDEN DE PRIMERA APARICION           
000260      *    06/05/2003 J. MENDOZA     AGREGA RENGLON DE IMPRESION   CR0317 
000270      *                              DEL REPORTE DE TENENCIAS             
000280      *    22/08/2006 S. ROJAS       QUITA WS-REP-CANT-NUM - EL     TK7205
000290      *                              MOVE A ESE REDEFINES NO EDITA        
000300      *                              LA CANTIDAD (SALIA COMO ZONA         
000310      *                              CRUDA EN VEZ DE SIGNO Y PUNTO        
000320      *                              DECIMAL).  AHORA PGMTENCAF           
000330      *                              MUEVE DIRECTO A WS-REP-CANTIDAD      
000340      ***********************************************************         
000350      *                                                                   
000360      *    TABLA DE TENENCIAS DE LA CUENTA QUE SE ESTA CERRANDO.          
000370      *    SE RECARGA DESDE CERO (WS-TEN-CANT = 0) AL INICIAR CADA        
000380      *    CUENTA NUEVA EN 3000-PROCESAR-CUENTA-I.  EL ACTIVO             
000390      *    'CASH' NO SE GUARDA AQUI - EL SALDO DE CAJA SE LLEVA EN        
000400      *    WS-TEN-CASH (VER PGMTENCAF) Y SE AGREGA AL REPORTE             
000410      *    COMO ULTIMO RENGLON EN 5300-EMITIR-CASH-I.                     
000420      *                                                                   
000430      *    EL ORDEN DE LOS RENGLONES ES EL ORDEN DE PRIMERA               
000440      *    APARICION DEL ACTIVO EN LAS TRANSACCIONES DE LA CUENTA.        
000450      *    SI UN ACTIVO SE VENDE HASTA QUEDAR EN CERO SE MARCA            
000460      *    TEN-INACTIVO (NO SE IMPRIME) PERO CONSERVA SU LUGAR EN         
000470      *    LA TABLA; SI VUELVE A COMPRARSE SE REACTIVA EN EL MISMO        
000480      *    LUGAR.                                                         
000490      *                                                                   
000500       01  WS-TABLA-TENENCIAS.                                            
000510           03  WS-TEN-CANT         PIC S9(04) COMP VALUE ZERO.            
000520           03  WS-TEN-RENGLON OCCURS 1 TO 200 TIMES                       
000530                               DEPENDING ON WS-TEN-CANT                   
000540                               INDEXED BY IDX-TEN.                        
000550               05  TEN-ASSET           PIC X(10).                         
000560               05  TEN-CANTIDAD        PIC S9(09)V9(04) COMP-3.           
000570               05  TEN-STATUS          PIC X.                             
000580                   88  TEN-ACTIVO          VALUE 'A'.                     
000590                   88  TEN-INACTIVO        VALUE 'I'.                     
000600               05  FILLER              PIC X(05).                         
000610      *                                                                   
000620      *-----------------------------------------------------------        
000630      *    RENGLON DE IMPRESION DEL REPORTE DE TENENCIAS                  
000640      *    (HOLDINGS.TXT).  DOS VISTAS SOBRE LA MISMA AREA:               
000650      *    WS-REP-CUENTA PARA EL RENGLON DE CUENTA SOLA, Y                
000660      *    WS-REP-DETALLE (ACTIVO+TAB+CANTIDAD) PARA LOS                  
000670      *    RENGLONES DE TENENCIA Y DE CASH.  RENGLON EN BLANCO            
000680      *    SE EMITE APARTE, DEJANDO TODA EL AREA EN ESPACIOS.             
000690      *                                                                   
000700       01  WS-RENGLON-TENREPTE.                                           
000710           03  WS-REP-CUENTA       PIC X(26)   VALUE SPACES.              
000720           03  WS-REP-DETALLE REDEFINES WS-REP-CUENTA.                    
000730               05  WS-REP-ACTIVO       PIC X(10)   VALUE SPACES.          
000740               05  WS-REP-TAB          PIC X       VALUE X'09'.           
000750               05  WS-REP-CANTIDAD     PIC -(09)9.9999.                   
000760      *        SIN CAMPO NUMERICO SIN EDITAR SOBRE ESTE RENGLON -   TK7205
000770      *        LA CANTIDAD SE MUEVE SIEMPRE DIRECTO A WS-REP-       TK7205
000780      *        CANTIDAD (VER PGMTENCAF 6000-EMITIR-RENGLON/CASH)    TK7205
000790      *        PARA QUE EL MOVE APLIQUE LA EDICION DE SIGNO Y       TK7205
000800      *        PUNTO DECIMAL.                                       TK7205
000810           03  FILLER              PIC X(25)   VALUE SPACES.              
