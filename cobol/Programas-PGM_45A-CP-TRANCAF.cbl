000100      ***********************************************************         
000110      *    CP-TRANCAF                                                     
000120      *    COPY DE TRABAJO - RENGLON DE TRANSACCIONES DE CARTERA          
000130      *    SISTEMA CAF - SUBSISTEMA TENENCIAS (PGMTENCAF)                 
000140      *-----------------------------------------------------------        
000150      *    FECHA      PROGRAMADOR    DESCRIPCION                          
000160      *    ---------  -------------  ----------------------------         
000170      *    11/08/1988 J. MENDOZA     CREACION INICIAL DEL COPY     TK4501 
000180      *    22/03/1991 S. ROJAS       SE AMPLIA TRN-UNITS-X Y       TK4688 
000190      *                              TRN-PRICE-X A 14 POSICIONES          
000200      *                              PARA IMPORTES MAYORES                
000210      *    14/09/1998 M. TORRES      AJUSTE Y2K - WS-FECHA-TRN-    Y2K014 
000220      *                              ANIO PASA A 4 DIGITOS                
000230      *    06/05/2003 J. MENDOZA     AGREGA AREA DE CONVERSION     CR0317 
000240      *                              DECIMAL COMUN (WS-CAMPO-             
000250      *                              DECIMAL-CONV) PARA UNITS Y           
000260      *                              PRICE                                
000270      *    17/02/2006 M. TORRES      AGREGA CAMPOS NUMERICOS       TK7011 
000280      *                              WS-DEC-ENTERA-N Y WS-DEC-            
000290      *                              DECIMAL-N PARA EL COMPUTE            
000300      *                              DE CONVERSION DECIMAL                
000310      *    22/08/2006 S. ROJAS       CORRIGE 3450-CONVERTIR-        TK7205
000320      *                              DECIMAL-I EN PGMTENCAF - EL          
000330      *                              COUNT IN DEL UNSTRING NO DABA        
000340      *                              EL LARGO REAL DE LO ALMACENADO       
000350      *                              EN WS-DEC-ENTERA-X/WS-DEC-           
000360      *                              DECIMAL-X (RECHAZABA CASI            
000370      *                              TODAS LAS LINEAS COMO NO             
000380      *                              NUMERICAS).  SE CALCULA AHORA        
000390      *                              CON INSPECT SOBRE ESOS CAMPOS.       
000400      ***********************************************************         
000410      *                                                                   
000420      *    RENGLON DE ENTRADA TAL COMO LLEGA DEL ARCHIVO TRANCAF,         
000430      *    YA PARTIDO POR EL UNSTRING DE 3100-PARSEAR-CAMPOS-I EN         
000440      *    EL PROGRAMA PGMTENCAF.  FORMATO ORIGEN (TEXTO, SEPARADO        
000450      *    POR COMAS):                                                    
000460      *       CUENTA,FECHAAAAAMMDD,TIPO,UNITS,PRICE,ACTIVO                
000470      *                                                                   
000480       01  WS-CAMPOS-TRANCAF.                                             
000490      *        CUENTA INVERSIONISTA (EJ. NEAA0000)                        
000500           03  TRN-ACCOUNT-X       PIC X(08).                             
000510      *        FECHA DE LA TRANSACCION, TEXTO CCYYMMDD                    
000520           03  TRN-FECHA-X         PIC X(08).                             
000530      *        TIPO DE TRANSACCION - BOT/SLD/WDR/DEP/DIV                  
000540           03  TRN-TIPO-X          PIC X(03).                             
000550      *        UNITS EN TEXTO, CON PUNTO DECIMAL, COMO LLEGA              
000560           03  TRN-UNITS-X         PIC X(14).                             
000570      *        PRICE EN TEXTO, CON PUNTO DECIMAL, COMO LLEGA              
000580           03  TRN-PRICE-X         PIC X(14).                             
000590      *        CODIGO DE ACTIVO O LITERAL 'CASH'                          
000600           03  TRN-ASSET-X         PIC X(10).                             
000610           03  FILLER              PIC X(08)   VALUE SPACES.              
000620      *                                                                   
000630      *---------------------------------------------------------          
000640      *    AREA DE VALIDACION DE FECHA DE LA TRANSACCION.                 
000650      *    WS-FECHA-TRN-NUM SE USA PARA EL CORTE CONTRA LA                
000660      *    FECHA DE PROCESO (WS-PARM-FECHA-NUM) Y WS-FECHA-TRN-           
000670      *    PARTES SE USA PARA VALIDAR ANIO/MES/DIA EN                     
000680      *    3700-VALIDAR-FECHA-I.                                          
000690      *                                                                   
000700       01  WS-FECHA-TRN-VAL.                                              
000710           03  WS-FECHA-TRN-TXT    PIC X(08).                             
000720           03  WS-FECHA-TRN-NUM REDEFINES WS-FECHA-TRN-TXT                
000730                                   PIC 9(08).                             
000740           03  WS-FECHA-TRN-PARTES REDEFINES WS-FECHA-TRN-TXT.            
000750               05  WS-FECHA-TRN-ANIO  PIC 9(04).                          
000760               05  WS-FECHA-TRN-MES   PIC 9(02).                          
000770               05  WS-FECHA-TRN-DIA   PIC 9(02).                          
000780           03  FILLER              PIC X(04)   VALUE SPACES.              
000790      *                                                                   
000800      *---------------------------------------------------------          
000810      *    TRANSACCION YA CONVERTIDA, LISTA PARA REPRODUCIR               
000820      *    CONTRA LA TENENCIA DE LA CUENTA (5000-REPRODUCIR-              
000830      *    TXN-I).                                                        
000840      *                                                                   
000850       01  WS-TRANSACCION-ACTUAL.                                         
000860           03  WS-TRN-ACCOUNT      PIC X(08)   VALUE SPACES.              
000870           03  WS-TRN-FECHA-NUM    PIC 9(08)   VALUE ZEROS.               
000880           03  WS-TRN-TIPO         PIC X(03)   VALUE SPACES.              
000890               88  TIPO-VALIDO         VALUE 'BOT' 'SLD' 'WDR'            
000900                                               'DEP' 'DIV'.               
000910           03  WS-TRN-UNITS        PIC S9(09)V9(04) COMP-3                
000920                                               VALUE ZEROS.               
000930           03  WS-TRN-PRICE        PIC S9(09)V9(04) COMP-3                
000940                                               VALUE ZEROS.               
000950           03  WS-TRN-ASSET        PIC X(10)   VALUE SPACES.              
000960           03  FILLER              PIC X(08)   VALUE SPACES.              
000970      *                                                                   
000980      *---------------------------------------------------------          
000990      *    AREA COMUN DE CONVERSION DE TEXTO DECIMAL A COMP-3,            
001000      *    REUTILIZADA PARA UNITS Y PARA PRICE (3450-CONVERTIR-           
001010      *    DECIMAL-I).  WS-DEC-ENTRADA SE CARGA ANTES DEL                 
001020      *    PERFORM, WS-DEC-RESULTADO Y WS-DEC-STATUS SE LEEN              
001030      *    DESPUES.                                                       
001040      *                                                                   
001050       01  WS-CAMPO-DECIMAL-CONV.                                         
001060           03  WS-DEC-ENTRADA      PIC X(14)   VALUE SPACES.              
001070           03  WS-DEC-ENTERA-X     PIC X(09)   VALUE SPACES.              
001080           03  WS-DEC-DECIMAL-X    PIC X(04)   VALUE SPACES.              
001090      *        PARTE ENTERA Y DECIMAL YA ALINEADAS, LISTAS         TK7011 
001100      *        PARA EL COMPUTE DE WS-DEC-RESULTADO                        
001110           03  WS-DEC-ENTERA-N     PIC 9(09)   VALUE ZEROS.               
001120           03  WS-DEC-DECIMAL-TXT  PIC X(04)   VALUE ZEROS.               
001130           03  WS-DEC-DECIMAL-N REDEFINES WS-DEC-DECIMAL-TXT              
001140                                   PIC 9(04).                             
001150           03  WS-DEC-RESULTADO    PIC S9(09)V9(04) COMP-3                
001160                                               VALUE ZEROS.               
001170           03  WS-DEC-STATUS       PIC X       VALUE 'Y'.                 
001180               88  DECOK               VALUE 'Y'.                         
001190               88  DECOK-NO            VALUE 'N'.                         
001200           03  FILLER              PIC X(08)   VALUE SPACES.              
