000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID. PGMTENCAF.                                             
000120       AUTHOR. J. MENDOZA.                                                
000130       INSTALLATION. GERENCIA DE SISTEMAS - CARTERA INVERSIONES.          
000140       DATE-WRITTEN. 11/08/1988.                                          
000150       DATE-COMPILED.                                                     
000160       SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                  
000170                                                                          
000180      ***********************************************************         
000190      *                 PGMTENCAF                                *        
000200      *    LIQUIDACION DE TENENCIAS DE CARTERA POR CUENTA        *        
000210      *    ====================================================  *        
000220      *    LEE EL ARCHIVO DE TRANSACCIONES DE CARTERA (COMPRAS,  *        
000230      *    VENTAS, DEPOSITOS, RETIROS Y DIVIDENDOS), YA ORDENADO *        
000240      *    POR CUENTA, Y REPRODUCE CADA TRANSACCION HASTA LA     *        
000250      *    FECHA DE CORTE RECIBIDA COMO PARAMETRO PARA OBTENER   *        
000260      *    LA TENENCIA VIGENTE DE CADA ACTIVO Y EL SALDO DE CAJA *        
000270      *    DE LA CUENTA.  EMITE UN RENGLON POR ACTIVO Y UNO DE   *        
000280      *    CAJA EN EL REPORTE TENREPTE (HOLDINGS.TXT).           *        
000290      *-----------------------------------------------------------        
000300      *    FECHA      PROGRAMADOR    DESCRIPCION                          
000310      *    ---------  -------------  ----------------------------         
000320      *    11/08/1988 J. MENDOZA     VERSION INICIAL DEL PROGRAMA  TK4501 
000330      *                              DE LIQUIDACION DE TENENCIAS.         
000340      *    22/03/1991 S. ROJAS       SE AMPLIA TABLA DE TENENCIAS  TK4688 
000350      *                              A 200 ACTIVOS POR CUENTA.            
000360      *    05/07/1995 S. ROJAS       SE AGREGA VALIDACION DE TIPO  TK5502 
000370      *                              DE TRANSACCION Y DE FECHA.           
000380      *    14/09/1998 M. TORRES      AJUSTE Y2K - LA FECHA DE      Y2K014 
000390      *                              CORTE Y LA FECHA DE LA               
000400      *                              TRANSACCION PASAN A AAAA EN          
000410      *                              VEZ DE AA (4 DIGITOS DE ANO).        
000420      *    19/11/2001 J. MENDOZA     SE PERMITE REACTIVAR UN       TK6203 
000430      *                              ACTIVO DADO DE BAJA SIN              
000440      *                              PERDER SU ORDEN DE TABLA.            
000450      *    06/05/2003 J. MENDOZA     SE CIERRA LA CUENTA PENDIENTE CR0317 
000460      *                              AL LLEGAR FIN DE ARCHIVO -           
000470      *                              ANTES QUEDABA SIN EMITIR.            
000480      *    17/02/2006 M. TORRES      SE RECHAZA LA LINEA CUANDO    TK7011 
000490      *                              NO TRAE LOS 6 CAMPOS O TRAE          
000500      *                              UN CAMPO NUMERICO INVALIDO.          
000510      *    22/08/2006 S. ROJAS       3450-CONVERTIR-DECIMAL-I      TK7205 
000520      *                              RECHAZABA CASI TODAS LAS             
000530      *                              LINEAS - EL COUNT IN DEL             
000540      *                              UNSTRING NO REFLEJA EL LARGO         
000550      *                              REAL ALMACENADO.  SE CALCULA         
000560      *                              CON INSPECT.  TAMBIEN SE             
000570      *                              CORRIGE 6000-EMITIR-RENGLON/         
000580      *                              CASH: EL MOVE A WS-REP-CANT-         
000590      *                              NUM NO EDITABA LA CANTIDAD -         
000600      *                              AHORA SE MUEVE DIRECTO A             
000610      *                              WS-REP-CANTIDAD.                     
000620      ***********************************************************         
000630      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000640       ENVIRONMENT DIVISION.                                              
000650       CONFIGURATION SECTION.                                             
000660                                                                          
000670       SPECIAL-NAMES.                                                     
000680           C01 IS TOP-OF-FORM.                                            
000690                                                                          
000700       INPUT-OUTPUT SECTION.                                              
000710       FILE-CONTROL.                                                      
000720           SELECT TRANCAF  ASSIGN TO DDTRANCA                             
000730                  ORGANIZATION IS LINE SEQUENTIAL                         
000740                  FILE STATUS IS FS-TRANCAF.                              
000750                                                                          
000760           SELECT PARMFECH ASSIGN TO DDPARMFE                             
000770                  ORGANIZATION IS LINE SEQUENTIAL                         
000780                  FILE STATUS IS FS-PARMFE.                               
000790                                                                          
000800           SELECT TENREPTE ASSIGN TO DDTENREP                             
000810                  ORGANIZATION IS LINE SEQUENTIAL                         
000820                  FILE STATUS IS FS-TENREPT.                              
000830      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000840       DATA DIVISION.                                                     
000850       FILE SECTION.                                                      
000860                                                                          
000870       FD  TRANCAF.                                                       
000880       01  REG-TRANCAF              PIC X(80).                            
000890                                                                          
000900       FD  PARMFECH.                                                      
000910       01  REG-PARMFECH             PIC X(08).                            
000920                                                                          
000930       FD  TENREPTE.                                                      
000940       01  REG-TENREPTE             PIC X(132).                           
000950                                                                          
000960       WORKING-STORAGE SECTION.                                           
000970      *=======================*                                           
000980      *---- STATUS DE ARCHIVOS ---------------------------------          
000990       77  FS-TRANCAF               PIC XX         VALUE SPACES.          
001000       77  FS-PARMFE                PIC XX         VALUE SPACES.          
001010       77  FS-TENREPT               PIC XX         VALUE SPACES.          
001020                                                                          
001030      *---- SWITCHES DE CONTROL ---------------------------------         
001040       77  WS-STATUS-FIN            PIC X          VALUE 'N'.             
001050           88  WS-FIN-LECTURA                      VALUE 'Y'.             
001060           88  WS-NO-FIN-LECTURA                   VALUE 'N'.             
001070                                                                          
001080       77  WS-STATUS-ABORTO         PIC X          VALUE 'N'.             
001090           88  WS-HUBO-ABORTO                      VALUE 'S'.             
001100                                                                          
001110       77  WS-STATUS-LINEA          PIC X          VALUE 'S'.             
001120           88  LINEA-VALIDA                        VALUE 'S'.             
001130           88  LINEA-INVALIDA                       VALUE 'N'.            
001140                                                                          
001150       77  WS-STATUS-PENDIENTE      PIC X          VALUE 'N'.             
001160           88  HAY-CUENTA-PENDIENTE                 VALUE 'S'.            
001170           88  NO-HAY-CUENTA-PENDIENTE               VALUE 'N'.           
001180                                                                          
001190       77  WS-STATUS-ACTIVO         PIC X          VALUE 'N'.             
001200           88  ACTIVO-ENCONTRADO                     VALUE 'S'.           
001210           88  ACTIVO-NO-ENCONTRADO                  VALUE 'N'.           
001220                                                                          
001230      *---- CONTADORES (BINARIOS) --------------------------------        
001240       77  WS-REGISTROS-LEIDOS      PIC S9(07) COMP VALUE ZERO.           
001250       77  WS-REGISTROS-VALIDOS     PIC S9(07) COMP VALUE ZERO.           
001260       77  WS-REGISTROS-RECHAZADOS  PIC S9(07) COMP VALUE ZERO.           
001270       77  WS-CUENTAS-EMITIDAS      PIC S9(05) COMP VALUE ZERO.           
001280       77  WS-CONTADOR-COMAS        PIC S9(02) COMP VALUE ZERO.           
001290       77  WS-DEC-CANT-CAMPOS       PIC S9(02) COMP VALUE ZERO.           
001300       77  WS-DEC-LARGO-ENT         PIC S9(02) COMP VALUE ZERO.           
001310       77  WS-DEC-LARGO-DEC         PIC S9(02) COMP VALUE ZERO.           
001320       77  WS-DIAS-MES-MAX          PIC S9(02) COMP VALUE ZERO.           
001330       77  WS-BIS-COCIENTE          PIC S9(02) COMP VALUE ZERO.           
001340       77  WS-BIS-RESTO             PIC S9(02) COMP VALUE ZERO.           
001350                                                                          
001360      *---- CUENTA EN PROCESO ------------------------------------        
001370       77  WS-CUENTA-ANTERIOR       PIC X(08)      VALUE SPACES.          
001380       77  WS-TEN-CASH              PIC S9(09)V9(04) COMP-3               
001390                                                    VALUE ZERO.           
001400       77  WS-MONTO-MOVIMIENTO      PIC S9(09)V9(04) COMP-3               
001410                                                    VALUE ZERO.           
001420                                                                          
001430      *---- FECHA DE CORTE (PARAMETRO) ---------------------------        
001440       01  WS-PARM-FECHA-VAL.                                             
001450           03  WS-PARM-FECHA-TXT    PIC X(08)      VALUE ZEROS.           
001460           03  WS-PARM-FECHA-NUM REDEFINES WS-PARM-FECHA-TXT              
001470                                  PIC 9(08).                              
001480           03  FILLER               PIC X(04)      VALUE SPACES.          
001490                                                                          
001500      *---- IMPRESION ------------------------------------------          
001510       77  WS-REGISTROS-PRINT       PIC ZZZ,ZZ9    VALUE ZEROES.          
001520       77  WS-CUENTAS-PRINT         PIC ZZ,ZZ9     VALUE ZEROES.          
001530                                                                          
001540      *//////////////////////////////////////////////////////////         
001550           COPY CP-TRANCAF.                                               
001560      *//////////////////////////////////////////////////////////         
001570           COPY CP-TENCAF.                                                
001580      *//////////////////////////////////////////////////////////         
001590      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
001600       PROCEDURE DIVISION.                                                
001610                                                                          
001620       MAIN-PROGRAM-INICIO.                                               
001630                                                                          
001640           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                      
001650           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                     
001660                                       UNTIL WS-FIN-LECTURA               
001670           PERFORM 6000-EMITIR-CUENTA-I THRU 6000-EMITIR-CUENTA-F         
001680           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                      
001690                                                                          
001700       MAIN-PROGRAM-FINAL. GOBACK.                                        
001710                                                                          
001720                                                                          
001730      *---------------------------------------------------------          
001740      *    APERTURA DE ARCHIVOS, LECTURA DE LA FECHA DE CORTE Y           
001750      *    PRIMERA LECTURA DEL ARCHIVO DE TRANSACCIONES.                  
001760      *---------------------------------------------------------          
001770       1000-INICIO-I.                                                     
001780                                                                          
001790           SET WS-NO-FIN-LECTURA TO TRUE                                  
001800                                                                          
001810           OPEN INPUT  TRANCAF                                            
001820           IF FS-TRANCAF IS NOT EQUAL '00' THEN                           
001830              DISPLAY '* ERROR EN OPEN TRANCAF = ' FS-TRANCAF             
001840              SET WS-HUBO-ABORTO  TO TRUE                                 
001850              SET WS-FIN-LECTURA  TO TRUE                                 
001860           END-IF                                                         
001870                                                                          
001880           OPEN INPUT  PARMFECH                                           
001890           IF FS-PARMFE IS NOT EQUAL '00' THEN                            
001900              DISPLAY '* ERROR EN OPEN PARMFECH = ' FS-PARMFE             
001910              SET WS-HUBO-ABORTO  TO TRUE                                 
001920              SET WS-FIN-LECTURA  TO TRUE                                 
001930           END-IF                                                         
001940                                                                          
001950           OPEN OUTPUT TENREPTE                                           
001960           IF FS-TENREPT IS NOT EQUAL '00' THEN                           
001970              DISPLAY '* ERROR EN OPEN TENREPTE = ' FS-TENREPT            
001980              SET WS-HUBO-ABORTO  TO TRUE                                 
001990              SET WS-FIN-LECTURA  TO TRUE                                 
002000           END-IF                                                         
002010                                                                          
002020           IF NOT WS-FIN-LECTURA                                          
002030              READ PARMFECH INTO WS-PARM-FECHA-TXT                        
002040              IF FS-PARMFE IS NOT EQUAL '00' THEN                         
002050                 DISPLAY '* ERROR LEYENDO FECHA DE CORTE'                 
002060                 SET WS-HUBO-ABORTO TO TRUE                               
002070                 SET WS-FIN-LECTURA TO TRUE                               
002080              END-IF                                                      
002090           END-IF                                                         
002100                                                                          
002110           IF NOT WS-FIN-LECTURA                                          
002120              PERFORM 2500-LEER-I THRU 2500-LEER-F                        
002130           END-IF                                                         
002140                                                                          
002150           IF NOT WS-FIN-LECTURA                                          
002160              PERFORM 3000-VALIDAR-LINEA-I                                
002170                 THRU 3000-VALIDAR-LINEA-F                                
002180              IF LINEA-VALIDA                                             
002190                 MOVE WS-TRN-ACCOUNT TO WS-CUENTA-ANTERIOR                
002200                 SET HAY-CUENTA-PENDIENTE TO TRUE                         
002210                 PERFORM 5000-REPRODUCIR-TXN-I                            
002220                    THRU 5000-REPRODUCIR-TXN-F                            
002230              END-IF                                                      
002240           ELSE                                                           
002250              IF NOT WS-HUBO-ABORTO                                       
002260                 DISPLAY '* ARCHIVO TRANCAF VACIO'                        
002270              END-IF                                                      
002280           END-IF.                                                        
002290                                                                          
002300       1000-INICIO-F. EXIT.                                               
002310                                                                          
002320                                                                          
002330      *---------------------------------------------------------          
002340      *    CUERPO DEL LOOP PRINCIPAL - UNA LINEA YA LEIDA POR             
002350      *    VEZ.  DETECTA EL CORTE DE CONTROL POR CUENTA.                  
002360      *---------------------------------------------------------          
002370       2000-PROCESO-I.                                                    
002380                                                                          
002390           PERFORM 2500-LEER-I THRU 2500-LEER-F                           
002400                                                                          
002410           IF NOT WS-FIN-LECTURA                                          
002420              PERFORM 3000-VALIDAR-LINEA-I                                
002430                 THRU 3000-VALIDAR-LINEA-F                                
002440              IF LINEA-VALIDA                                             
002450                 IF WS-TRN-ACCOUNT IS EQUAL WS-CUENTA-ANTERIOR            
002460                    PERFORM 5000-REPRODUCIR-TXN-I                         
002470                       THRU 5000-REPRODUCIR-TXN-F                         
002480                 ELSE                                                     
002490                    PERFORM 6000-EMITIR-CUENTA-I                          
002500                       THRU 6000-EMITIR-CUENTA-F                          
002510                    MOVE WS-TRN-ACCOUNT TO WS-CUENTA-ANTERIOR             
002520                    SET HAY-CUENTA-PENDIENTE TO TRUE                      
002530                    PERFORM 5000-REPRODUCIR-TXN-I                         
002540                       THRU 5000-REPRODUCIR-TXN-F                         
002550                 END-IF                                                   
002560              END-IF                                                      
002570           END-IF.                                                        
002580                                                                          
002590       2000-PROCESO-F. EXIT.                                              
002600                                                                          
002610                                                                          
002620      *---------------------------------------------------------          
002630      *    LECTURA DE UNA LINEA DEL ARCHIVO DE TRANSACCIONES.             
002640      *---------------------------------------------------------          
002650       2500-LEER-I.                                                       
002660                                                                          
002670           READ TRANCAF INTO REG-TRANCAF                                  
002680                                                                          
002690           EVALUATE FS-TRANCAF                                            
002700              WHEN '00'                                                   
002710                 ADD 1 TO WS-REGISTROS-LEIDOS                             
002720              WHEN '10'                                                   
002730                 SET WS-FIN-LECTURA TO TRUE                               
002740              WHEN OTHER                                                  
002750                 DISPLAY '*ERROR EN LECTURA TRANCAF : ' FS-TRANCAF        
002760                 SET WS-HUBO-ABORTO TO TRUE                               
002770                 SET WS-FIN-LECTURA TO TRUE                               
002780           END-EVALUATE.                                                  
002790                                                                          
002800       2500-LEER-F. EXIT.                                                 
002810                                                                          
002820                                                                          
002830      *---------------------------------------------------------          
002840      *    VALIDA ESTRUCTURA Y REGLAS DE NEGOCIO DE LA LINEA              
002850      *    RECIEN LEIDA.  SI ES VALIDA, LA DEJA ARMADA EN                 
002860      *    WS-TRANSACCION-ACTUAL (COPY CP-TRANCAF).                       
002870      *---------------------------------------------------------          
002880       3000-VALIDAR-LINEA-I.                                              
002890                                                                          
002900           SET LINEA-VALIDA TO TRUE                                       
002910                                                                          
002920           PERFORM 3100-PARSEAR-CAMPOS-I                                  
002930              THRU 3100-PARSEAR-CAMPOS-F                                  
002940                                                                          
002950           IF LINEA-VALIDA                                                
002960              PERFORM 3200-VALIDAR-ESTRUCTURA-I                           
002970                 THRU 3200-VALIDAR-ESTRUCTURA-F                           
002980           END-IF                                                         
002990                                                                          
003000           IF LINEA-VALIDA                                                
003010              PERFORM 3300-VALIDAR-NEGOCIO-I                              
003020                 THRU 3300-VALIDAR-NEGOCIO-F                              
003030           END-IF                                                         
003040                                                                          
003050           IF LINEA-VALIDA                                                
003060              ADD 1 TO WS-REGISTROS-VALIDOS                               
003070           ELSE                                                           
003080              ADD 1 TO WS-REGISTROS-RECHAZADOS                            
003090           END-IF.                                                        
003100                                                                          
003110       3000-VALIDAR-LINEA-F. EXIT.                                        
003120                                                                          
003130                                                                          
003140      *---------------------------------------------------------          
003150      *    PARTE EL RENGLON POR COMAS.  DEBE TRAER EXACTAMENTE            
003160      *    6 CAMPOS (5 COMAS) - CUENTA,FECHA,TIPO,UNITS,PRICE,            
003170      *    ACTIVO.                                                        
003180      *---------------------------------------------------------          
003190       3100-PARSEAR-CAMPOS-I.                                             
003200                                                                          
003210           MOVE ZERO TO WS-CONTADOR-COMAS                                 
003220           INSPECT REG-TRANCAF TALLYING WS-CONTADOR-COMAS                 
003230                   FOR ALL ','                                            
003240                                                                          
003250           IF WS-CONTADOR-COMAS IS NOT EQUAL 5                            
003260              SET LINEA-INVALIDA TO TRUE                                  
003270           ELSE                                                           
003280              UNSTRING REG-TRANCAF DELIMITED BY ','                       
003290                  INTO TRN-ACCOUNT-X                                      
003300                       TRN-FECHA-X                                        
003310                       TRN-TIPO-X                                         
003320                       TRN-UNITS-X                                        
003330                       TRN-PRICE-X                                        
003340                       TRN-ASSET-X                                        
003350              END-UNSTRING                                                
003360           END-IF.                                                        
003370                                                                          
003380       3100-PARSEAR-CAMPOS-F. EXIT.                                       
003390                                                                          
003400                                                                          
003410      *---------------------------------------------------------          
003420      *    VALIDA FECHA, TIPO DE TRANSACCION Y CONVIERTE UNITS            
003430      *    Y PRICE DE TEXTO A S9(09)V9(04) COMP-3.                        
003440      *---------------------------------------------------------          
003450       3200-VALIDAR-ESTRUCTURA-I.                                         
003460                                                                          
003470           MOVE TRN-FECHA-X TO WS-FECHA-TRN-TXT                           
003480           PERFORM 3700-VALIDAR-FECHA-I THRU 3700-VALIDAR-FECHA-F         
003490                                                                          
003500           IF LINEA-VALIDA                                                
003510              EVALUATE TRUE                                               
003520                 WHEN TRN-TIPO-X = 'BOT' OR 'SLD' OR 'WDR' OR             
003530                                    'DEP' OR 'DIV'                        
003540                    CONTINUE                                              
003550                 WHEN OTHER                                               
003560                    SET LINEA-INVALIDA TO TRUE                            
003570              END-EVALUATE                                                
003580           END-IF                                                         
003590                                                                          
003600           IF LINEA-VALIDA                                                
003610              MOVE TRN-UNITS-X TO WS-DEC-ENTRADA                          
003620              PERFORM 3450-CONVERTIR-DECIMAL-I                            
003630                 THRU 3450-CONVERTIR-DECIMAL-F                            
003640              IF DECOK                                                    
003650                 MOVE WS-DEC-RESULTADO TO WS-TRN-UNITS                    
003660              ELSE                                                        
003670                 SET LINEA-INVALIDA TO TRUE                               
003680              END-IF                                                      
003690           END-IF                                                         
003700                                                                          
003710           IF LINEA-VALIDA                                                
003720              MOVE TRN-PRICE-X TO WS-DEC-ENTRADA                          
003730              PERFORM 3450-CONVERTIR-DECIMAL-I                            
003740                 THRU 3450-CONVERTIR-DECIMAL-F                            
003750              IF DECOK                                                    
003760                 MOVE WS-DEC-RESULTADO TO WS-TRN-PRICE                    
003770              ELSE                                                        
003780                 SET LINEA-INVALIDA TO TRUE                               
003790              END-IF                                                      
003800           END-IF                                                         
003810                                                                          
003820           IF LINEA-VALIDA                                                
003830              MOVE TRN-ACCOUNT-X  TO WS-TRN-ACCOUNT                       
003840              MOVE TRN-TIPO-X     TO WS-TRN-TIPO                          
003850              MOVE TRN-ASSET-X    TO WS-TRN-ASSET                         
003860              MOVE WS-FECHA-TRN-NUM TO WS-TRN-FECHA-NUM                   
003870           END-IF.                                                        
003880                                                                          
003890       3200-VALIDAR-ESTRUCTURA-F. EXIT.                                   
003900                                                                          
003910                                                                          
003920      *---------------------------------------------------------          
003930      *    REGLAS DE VALIDACION DE NEGOCIO (NO DE FORMATO).               
003940      *---------------------------------------------------------          
003950       3300-VALIDAR-NEGOCIO-I.                                            
003960                                                                          
003970           IF WS-TRN-ACCOUNT IS EQUAL SPACES                              
003980              SET LINEA-INVALIDA TO TRUE                                  
003990           END-IF                                                         
004000                                                                          
004010           IF LINEA-VALIDA AND WS-TRN-ASSET IS EQUAL SPACES               
004020              SET LINEA-INVALIDA TO TRUE                                  
004030           END-IF                                                         
004040                                                                          
004050           IF LINEA-VALIDA AND                                            
004060                 (WS-TRN-TIPO = 'WDR' OR WS-TRN-TIPO = 'DEP')             
004070                 AND WS-TRN-ASSET IS NOT EQUAL 'CASH'                     
004080              SET LINEA-INVALIDA TO TRUE                                  
004090           END-IF                                                         
004100                                                                          
004110           IF LINEA-VALIDA AND                                            
004120                 (WS-TRN-UNITS NOT GREATER THAN ZERO OR                   
004130                  WS-TRN-PRICE NOT GREATER THAN ZERO)                     
004140              SET LINEA-INVALIDA TO TRUE                                  
004150           END-IF                                                         
004160                                                                          
004170           IF LINEA-VALIDA AND WS-TRN-ASSET IS EQUAL 'CASH'               
004180                 AND WS-TRN-PRICE IS NOT EQUAL 1.0000                     
004190              SET LINEA-INVALIDA TO TRUE                                  
004200           END-IF.                                                        
004210                                                                          
004220       3300-VALIDAR-NEGOCIO-F. EXIT.                                      
004230                                                                          
004240                                                                          
004250      *---------------------------------------------------------          
004260      *    CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL (POR             
004270      *    EJ. '100.231' O '23') A WS-DEC-RESULTADO S9(09)V9(04)          
004280      *    COMP-3.  AREA COMPARTIDA - COPY CP-TRANCAF.                    
004290      *---------------------------------------------------------          
004300       3450-CONVERTIR-DECIMAL-I.                                          
004310                                                                          
004320           SET DECOK TO TRUE                                              
004330           MOVE SPACES TO WS-DEC-ENTERA-X WS-DEC-DECIMAL-X                
004340           MOVE ZEROS  TO WS-DEC-RESULTADO                                
004350           MOVE ZERO   TO WS-DEC-LARGO-ENT WS-DEC-LARGO-DEC        TK7205 
004360                          WS-DEC-CANT-CAMPOS                       TK7205 
004370                                                                          
004380           UNSTRING WS-DEC-ENTRADA DELIMITED BY '.'                       
004390               INTO WS-DEC-ENTERA-X                                TK7205 
004400                    WS-DEC-DECIMAL-X                                TK7205
004410               TALLYING IN WS-DEC-CANT-CAMPOS                             
004420           END-UNSTRING                                                   
004430      *        EL COUNT IN DEL UNSTRING NO SIRVE PARA EL ULTIMO    TK7205 
004440      *        CAMPO DESTINO - INFORMA EL LARGO DE LO QUE QUEDA    TK7205 
004450      *        DEL CAMPO ORIGEN (CON BLANCOS DE RELLENO) Y NO      TK7205 
004460      *        LO REALMENTE ALMACENADO EN WS-DEC-ENTERA-X/         TK7205 
004470      *        WS-DEC-DECIMAL-X.  SE OBTIENE EL LARGO REAL         TK7205 
004480      *        CONTANDO CARACTERES ANTES DEL PRIMER BLANCO.        TK7205 
004490           INSPECT WS-DEC-ENTERA-X TALLYING WS-DEC-LARGO-ENT       TK7205 
004500                   FOR CHARACTERS BEFORE INITIAL SPACE             TK7205 
004510                                                                          
004520           IF WS-DEC-LARGO-ENT = ZERO                                     
004530              SET DECOK-NO TO TRUE                                        
004540           ELSE                                                           
004550              IF WS-DEC-ENTERA-X(1:WS-DEC-LARGO-ENT)                      
004560                            IS NOT NUMERIC                                
004570                 SET DECOK-NO TO TRUE                                     
004580              END-IF                                                      
004590           END-IF                                                         
004600                                                                          
004610           IF DECOK                                                       
004620              MOVE WS-DEC-ENTERA-X(1:WS-DEC-LARGO-ENT)                    
004630                                      TO WS-DEC-ENTERA-N                  
004640           END-IF                                                         
004650                                                                          
004660           IF DECOK AND WS-DEC-CANT-CAMPOS = 2                            
004670              INSPECT WS-DEC-DECIMAL-X TALLYING WS-DEC-LARGO-DEC   TK7205 
004680                      FOR CHARACTERS BEFORE INITIAL SPACE          TK7205 
004690              IF WS-DEC-LARGO-DEC = ZERO                           TK7205 
004700                 SET DECOK-NO TO TRUE                              TK7205 
004710              ELSE                                                 TK7205 
004720                 IF WS-DEC-DECIMAL-X(1:WS-DEC-LARGO-DEC)                  
004730                               IS NOT NUMERIC                             
004740                    SET DECOK-NO TO TRUE                                  
004750                 ELSE                                                     
004760                    MOVE ZEROS TO WS-DEC-DECIMAL-TXT                      
004770                    MOVE WS-DEC-DECIMAL-X(1:WS-DEC-LARGO-DEC)             
004780                           TO WS-DEC-DECIMAL-TXT(1:WS-DEC-LARGO-DEC)      
004790                 END-IF                                            TK7205 
004800              END-IF                                                      
004810           ELSE                                                           
004820              IF DECOK                                                    
004830                 MOVE ZERO TO WS-DEC-DECIMAL-N                            
004840              END-IF                                                      
004850           END-IF                                                         
004860                                                                          
004870           IF DECOK                                                       
004880              COMPUTE WS-DEC-RESULTADO ROUNDED =                          
004890                      WS-DEC-ENTERA-N + (WS-DEC-DECIMAL-N / 10000)        
004900           END-IF.                                                        
004910                                                                          
004920       3450-CONVERTIR-DECIMAL-F. EXIT.                                    
004930                                                                          
004940                                                                          
004950      *---------------------------------------------------------          
004960      *    VALIDA QUE WS-FECHA-TRN-TXT SEA UNA FECHA AAAAMMDD             
004970      *    VALIDA (MES 01-12, DIA SEGUN MES Y BISIESTO).                  
004980      *---------------------------------------------------------          
004990       3700-VALIDAR-FECHA-I.                                              
005000                                                                          
005010           IF WS-FECHA-TRN-TXT IS NOT NUMERIC                             
005020              SET LINEA-INVALIDA TO TRUE                                  
005030           ELSE                                                           
005040              IF WS-FECHA-TRN-MES IS LESS THAN 1 OR                       
005050                 WS-FECHA-TRN-MES IS GREATER THAN 12                      
005060                 SET LINEA-INVALIDA TO TRUE                               
005070              END-IF                                                      
005080           END-IF                                                         
005090                                                                          
005100           IF LINEA-VALIDA                                                
005110              IF WS-FECHA-TRN-DIA IS LESS THAN 1                          
005120                 SET LINEA-INVALIDA TO TRUE                               
005130              ELSE                                                        
005140                 EVALUATE WS-FECHA-TRN-MES                                
005150                    WHEN 4 WHEN 6 WHEN 9 WHEN 11                          
005160                       MOVE 30 TO WS-DIAS-MES-MAX                         
005170                    WHEN 2                                                
005180                       PERFORM 3750-VALIDAR-FEBRERO-I                     
005190                          THRU 3750-VALIDAR-FEBRERO-F                     
005200                    WHEN OTHER                                            
005210                       MOVE 31 TO WS-DIAS-MES-MAX                         
005220                 END-EVALUATE                                             
005230                 IF WS-FECHA-TRN-DIA > WS-DIAS-MES-MAX                    
005240                    SET LINEA-INVALIDA TO TRUE                            
005250                 END-IF                                                   
005260              END-IF                                                      
005270           END-IF.                                                        
005280                                                                          
005290       3700-VALIDAR-FECHA-F. EXIT.                                        
005300                                                                          
005310                                                                          
005320      *---------------------------------------------------------          
005330      *    CASO ESPECIAL DE FEBRERO - CONSIDERA ANO BISIESTO,             
005340      *    DEJA EN WS-DIAS-MES-MAX EL TOPE DE DIA VALIDO.                 
005350      *---------------------------------------------------------          
005360       3750-VALIDAR-FEBRERO-I.                                            
005370                                                                          
005380           MOVE 28 TO WS-DIAS-MES-MAX                                     
005390           DIVIDE WS-FECHA-TRN-ANIO BY 4                                  
005400                  GIVING WS-BIS-COCIENTE                                  
005410                  REMAINDER WS-BIS-RESTO                                  
005420           IF WS-BIS-RESTO = ZERO                                         
005430              MOVE 29 TO WS-DIAS-MES-MAX                                  
005440              DIVIDE WS-FECHA-TRN-ANIO BY 100                             
005450                     GIVING WS-BIS-COCIENTE                               
005460                     REMAINDER WS-BIS-RESTO                               
005470              IF WS-BIS-RESTO = ZERO                                      
005480                 MOVE 28 TO WS-DIAS-MES-MAX                               
005490                 DIVIDE WS-FECHA-TRN-ANIO BY 400                          
005500                        GIVING WS-BIS-COCIENTE                            
005510                        REMAINDER WS-BIS-RESTO                            
005520                 IF WS-BIS-RESTO = ZERO                                   
005530                    MOVE 29 TO WS-DIAS-MES-MAX                            
005540                 END-IF                                                   
005550              END-IF                                                      
005560           END-IF.                                                        
005570                                                                          
005580       3750-VALIDAR-FEBRERO-F. EXIT.                                      
005590                                                                          
005600                                                                          
005610      *---------------------------------------------------------          
005620      *    APLICA LA TRANSACCION YA VALIDADA (WS-TRANSACCION-             
005630      *    ACTUAL) CONTRA LA TABLA DE TENENCIAS Y EL SALDO DE             
005640      *    CAJA DE LA CUENTA EN CURSO.  RESPETA LA FECHA DE               
005650      *    CORTE RECIBIDA POR PARAMETRO.                                  
005660      *---------------------------------------------------------          
005670       5000-REPRODUCIR-TXN-I.                                             
005680                                                                          
005690           IF WS-TRN-FECHA-NUM IS GREATER THAN WS-PARM-FECHA-NUM          
005700              GO TO 5000-REPRODUCIR-TXN-F                                 
005710           END-IF                                                         
005720                                                                          
005730           EVALUATE WS-TRN-TIPO                                           
005740              WHEN 'BOT'                                                  
005750                 PERFORM 5100-PROCESAR-BOT-I                              
005760                    THRU 5100-PROCESAR-BOT-F                              
005770              WHEN 'SLD'                                                  
005780                 PERFORM 5200-PROCESAR-SLD-I                              
005790                    THRU 5200-PROCESAR-SLD-F                              
005800              WHEN 'WDR'                                                  
005810                 SUBTRACT WS-TRN-PRICE FROM WS-TEN-CASH                   
005820              WHEN 'DEP'                                                  
005830                 ADD WS-TRN-PRICE TO WS-TEN-CASH                          
005840              WHEN 'DIV'                                                  
005850                 PERFORM 5600-PROCESAR-DIV-I                              
005860                    THRU 5600-PROCESAR-DIV-F                              
005870           END-EVALUATE.                                                  
005880                                                                          
005890       5000-REPRODUCIR-TXN-F. EXIT.                                       
005900                                                                          
005910                                                                          
005920      *---------------------------------------------------------          
005930      *    COMPRA (BOT) - AUMENTA LA TENENCIA DEL ACTIVO (LA              
005940      *    CREA SI NO EXISTIA) Y DISMINUYE LA CAJA.                       
005950      *---------------------------------------------------------          
005960       5100-PROCESAR-BOT-I.                                               
005970                                                                          
005980           PERFORM 5050-BUSCAR-ACTIVO-I THRU 5050-BUSCAR-ACTIVO-F         
005990                                                                          
006000           IF ACTIVO-ENCONTRADO                                           
006010              ADD WS-TRN-UNITS TO TEN-CANTIDAD(IDX-TEN)                   
006020              SET TEN-ACTIVO(IDX-TEN) TO TRUE                             
006030           ELSE                                                           
006040              PERFORM 5150-ALTA-ACTIVO-I THRU 5150-ALTA-ACTIVO-F          
006050           END-IF                                                         
006060                                                                          
006070           COMPUTE WS-MONTO-MOVIMIENTO ROUNDED =                          
006080                   WS-TRN-UNITS * WS-TRN-PRICE                            
006090           SUBTRACT WS-MONTO-MOVIMIENTO FROM WS-TEN-CASH.                 
006100                                                                          
006110       5100-PROCESAR-BOT-F. EXIT.                                         
006120                                                                          
006130                                                                          
006140      *---------------------------------------------------------          
006150      *    VENTA (SLD) - SI LA CUENTA NO TIENE EL ACTIVO, SE              
006160      *    IGNORA LA TRANSACCION (IGUAL QUE EL PROGRAMA DE                
006170      *    ORIGEN - NO SE VALIDA QUE HAYA SUFICIENTE CANTIDAD,            
006180      *    LA TENENCIA PUEDE QUEDAR NEGATIVA).                            
006190      *---------------------------------------------------------          
006200       5200-PROCESAR-SLD-I.                                               
006210                                                                          
006220           PERFORM 5050-BUSCAR-ACTIVO-I THRU 5050-BUSCAR-ACTIVO-F         
006230                                                                          
006240           IF ACTIVO-NO-ENCONTRADO                                        
006250              GO TO 5200-PROCESAR-SLD-F                                   
006260           END-IF                                                         
006270                                                                          
006280           SUBTRACT WS-TRN-UNITS FROM TEN-CANTIDAD(IDX-TEN)               
006290                                                                          
006300           IF TEN-CANTIDAD(IDX-TEN) = ZERO                                
006310              SET TEN-INACTIVO(IDX-TEN) TO TRUE                           
006320           END-IF                                                         
006330                                                                          
006340           COMPUTE WS-MONTO-MOVIMIENTO ROUNDED =                          
006350                   WS-TRN-UNITS * WS-TRN-PRICE                            
006360           ADD WS-MONTO-MOVIMIENTO TO WS-TEN-CASH.                        
006370                                                                          
006380       5200-PROCESAR-SLD-F. EXIT.                                         
006390                                                                          
006400                                                                          
006410      *---------------------------------------------------------          
006420      *    DIVIDENDO (DIV) - SOLO AFECTA LA CAJA SI LA CUENTA             
006430      *    TIENE EL ACTIVO QUE LO GENERA.                                 
006440      *---------------------------------------------------------          
006450       5600-PROCESAR-DIV-I.                                               
006460                                                                          
006470           PERFORM 5050-BUSCAR-ACTIVO-I THRU 5050-BUSCAR-ACTIVO-F         
006480                                                                          
006490           IF ACTIVO-ENCONTRADO                                           
006500              ADD WS-TRN-PRICE TO WS-TEN-CASH                             
006510           END-IF.                                                        
006520                                                                          
006530       5600-PROCESAR-DIV-F. EXIT.                                         
006540                                                                          
006550                                                                          
006560      *---------------------------------------------------------          
006570      *    BUSCA WS-TRN-ASSET EN LA TABLA DE TENENCIAS DE LA              
006580      *    CUENTA EN CURSO (SOLO RENGLONES ACTIVOS).  DEJA EL             
006590      *    RESULTADO EN ACTIVO-ENCONTRADO/IDX-TEN.                        
006600      *---------------------------------------------------------          
006610       5050-BUSCAR-ACTIVO-I.                                              
006620                                                                          
006630           SET ACTIVO-NO-ENCONTRADO TO TRUE                               
006640           SET IDX-TEN TO 1                                               
006650                                                                          
006660           IF WS-TEN-CANT IS GREATER THAN ZERO                            
006670              SEARCH WS-TEN-RENGLON                                       
006680                 WHEN TEN-ASSET(IDX-TEN) = WS-TRN-ASSET                   
006690                      AND TEN-ACTIVO(IDX-TEN)                             
006700                    SET ACTIVO-ENCONTRADO TO TRUE                         
006710              END-SEARCH                                                  
006720           END-IF.                                                        
006730                                                                          
006740       5050-BUSCAR-ACTIVO-F. EXIT.                                        
006750                                                                          
006760                                                                          
006770      *---------------------------------------------------------          
006780      *    AGREGA UN RENGLON NUEVO A LA TABLA DE TENENCIAS, O             
006790      *    REACTIVA UN RENGLON DADO DE BAJA DEL MISMO ACTIVO              
006800      *    (CONSERVANDO SU POSICION ORIGINAL EN LA TABLA).                
006810      *---------------------------------------------------------          
006820       5150-ALTA-ACTIVO-I.                                                
006830                                                                          
006840           SET IDX-TEN TO 1                                               
006850                                                                          
006860       5150-ALTA-BUSCAR-BAJA.                                             
006870           IF IDX-TEN IS GREATER THAN WS-TEN-CANT                         
006880              GO TO 5150-ALTA-NUEVO                                       
006890           END-IF                                                         
006900                                                                          
006910           IF TEN-ASSET(IDX-TEN) IS EQUAL WS-TRN-ASSET AND                
006920                 TEN-INACTIVO(IDX-TEN)                                    
006930              SET TEN-ACTIVO(IDX-TEN) TO TRUE                             
006940              MOVE WS-TRN-UNITS TO TEN-CANTIDAD(IDX-TEN)                  
006950              GO TO 5150-ALTA-ACTIVO-F                                    
006960           END-IF                                                         
006970                                                                          
006980           SET IDX-TEN UP BY 1                                            
006990           GO TO 5150-ALTA-BUSCAR-BAJA.                                   
007000                                                                          
007010       5150-ALTA-NUEVO.                                                   
007020           ADD 1 TO WS-TEN-CANT                                           
007030           SET IDX-TEN TO WS-TEN-CANT                                     
007040           MOVE WS-TRN-ASSET     TO TEN-ASSET(IDX-TEN)                    
007050           MOVE WS-TRN-UNITS     TO TEN-CANTIDAD(IDX-TEN)                 
007060           SET TEN-ACTIVO(IDX-TEN) TO TRUE.                               
007070                                                                          
007080       5150-ALTA-ACTIVO-F. EXIT.                                          
007090                                                                          
007100                                                                          
007110      *---------------------------------------------------------          
007120      *    EMITE EL BLOQUE DE REPORTE DE LA CUENTA ACUMULADA EN           
007130      *    WS-CUENTA-ANTERIOR Y DEJA LA TABLA LISTA PARA LA               
007140      *    PROXIMA CUENTA.  SI NO HAY CUENTA PENDIENTE (ARCHIVO           
007150      *    VACIO O ABORTO), NO EMITE NADA.                                
007160      *---------------------------------------------------------          
007170       6000-EMITIR-CUENTA-I.                                              
007180                                                                          
007190           IF NO-HAY-CUENTA-PENDIENTE                                     
007200              GO TO 6000-EMITIR-CUENTA-F                                  
007210           END-IF                                                         
007220                                                                          
007230           MOVE WS-CUENTA-ANTERIOR TO WS-REP-CUENTA                       
007240           WRITE REG-TENREPTE FROM WS-REP-CUENTA                          
007250                                                                          
007260           SET IDX-TEN TO 1                                               
007270                                                                          
007280       6000-EMITIR-RENGLON.                                               
007290           IF IDX-TEN IS GREATER THAN WS-TEN-CANT                         
007300              GO TO 6000-EMITIR-CASH                                      
007310           END-IF                                                         
007320                                                                          
007330           IF TEN-ACTIVO(IDX-TEN)                                         
007340              MOVE TEN-ASSET(IDX-TEN)    TO WS-REP-ACTIVO                 
007350              MOVE TEN-CANTIDAD(IDX-TEN) TO WS-REP-CANTIDAD         TK7205
007360              WRITE REG-TENREPTE FROM WS-REP-DETALLE                      
007370           END-IF                                                         
007380                                                                          
007390           SET IDX-TEN UP BY 1                                            
007400           GO TO 6000-EMITIR-RENGLON.                                     
007410                                                                          
007420       6000-EMITIR-CASH.                                                  
007430           MOVE 'CASH'          TO WS-REP-ACTIVO                          
007440           MOVE WS-TEN-CASH     TO WS-REP-CANTIDAD                  TK7205
007450           WRITE REG-TENREPTE FROM WS-REP-DETALLE                         
007460                                                                          
007470           MOVE SPACES TO REG-TENREPTE                                    
007480           WRITE REG-TENREPTE                                             
007490                                                                          
007500           ADD 1 TO WS-CUENTAS-EMITIDAS                                   
007510           MOVE ZERO TO WS-TEN-CANT                                       
007520           MOVE ZERO TO WS-TEN-CASH                                       
007530           SET NO-HAY-CUENTA-PENDIENTE TO TRUE.                           
007540                                                                          
007550       6000-EMITIR-CUENTA-F. EXIT.                                        
007560                                                                          
007570                                                                          
007580      *---------------------------------------------------------          
007590      *    CIERRE DE ARCHIVOS Y TOTALES DE CONTROL DE LA CORRIDA.         
007600      *---------------------------------------------------------          
007610       9999-FINAL-I.                                                      
007620                                                                          
007630           MOVE WS-REGISTROS-LEIDOS TO WS-REGISTROS-PRINT                 
007640           DISPLAY ' '                                                    
007650           DISPLAY '*****************************************'            
007660           DISPLAY 'TOTAL LINEAS LEIDAS     = ' WS-REGISTROS-PRINT        
007670           MOVE WS-REGISTROS-VALIDOS TO WS-REGISTROS-PRINT                
007680           DISPLAY 'TOTAL LINEAS VALIDAS    = ' WS-REGISTROS-PRINT        
007690           MOVE WS-REGISTROS-RECHAZADOS TO WS-REGISTROS-PRINT             
007700           DISPLAY 'TOTAL LINEAS RECHAZADAS = ' WS-REGISTROS-PRINT        
007710           MOVE WS-CUENTAS-EMITIDAS TO WS-CUENTAS-PRINT                   
007720           DISPLAY 'TOTAL CUENTAS EMITIDAS  = ' WS-CUENTAS-PRINT          
007730                                                                          
007740           CLOSE TRANCAF PARMFECH TENREPTE                                
007750                                                                          
007760           IF WS-HUBO-ABORTO                                              
007770              MOVE 9999 TO RETURN-CODE                                    
007780           END-IF.                                                        
007790                                                                          
007800       9999-FINAL-F. EXIT.                                                
